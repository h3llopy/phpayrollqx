000100* ***************************************************************
000110* PRQ000
000120* PAYROLL RULE ENGINE - JOB SHELL / START-OF-JOB HOUSEKEEPING
000130* ***************************************************************
000140*
000150  IDENTIFICATION DIVISION.
000160  PROGRAM-ID.     PRQ000.
000170  AUTHOR.         R J MERCHANT.
000180  INSTALLATION.   APPLEWOOD COMPUTERS - PAYROLL RULE PROJECT.
000190  DATE-WRITTEN.   14/09/86.
000200  DATE-COMPILED.  14/09/86.
000210  SECURITY.       COPYRIGHT (C) 1986-2026 AND LATER, APPLEWOOD
000220                  COMPUTERS.  DISTRIBUTED UNDER THE GNU GENERAL
000230                  PUBLIC LICENSE.  SEE FILE COPYING FOR DETAILS.
000240*
000250* REMARKS.
000260*     START-OF-JOB SHELL FOR THE PAYROLL RULE ENGINE.  THIS RUN
000270*     UNIT ANNOUNCES ITSELF, STAMPS THE JOB DATE AND TIME AND
000280*     TERMINATES.  NO EMPLOYEE, PAY OR DEDUCTION RECORDS ARE
000290*     OPENED, READ OR WRITTEN BY THIS PROGRAM - THE RULE TABLES
000300*     AND CALCULATION PARAGRAPHS THAT WILL EVENTUALLY HANG OFF
000310*     THIS SHELL HAVE NOT BEEN CUT OVER FROM DESIGN YET.
000320*
000330* CALLED MODULES.     NONE.
000340*
000350* CHANGES.
000360* 14/09/86 RJM -      ORIGINAL START-OF-JOB SHELL, ONE PROGRAM,
000370*                     NO SUB-CHAIN.  PLACEHOLDER PENDING RULE
000380*                     TABLE DESIGN SIGN-OFF FROM PAYROLL.
000390* 02/03/87 RJM -      ADDED UK/USA/INTL DATE-FORM HOUSEKEEPING
000400*                     LIFTED FROM THE STANDARD SHOP START-UP
000410*                     BLOCK SO THIS SHELL MATCHES THE OTHER
000420*                     SUITES WHEN IT IS EVENTUALLY CHAINED IN.
000430* 11/01/88 RJM -      WS-DATE-FORM DEFAULTED TO UK (1) RATHER
000440*                     THAN LEFT AT ZERO - WAS FAILING THE 88
000450*                     LEVEL TEST ON A COLD START.
000460* 23/06/89 DPT -      ADD-1002.  STEP COUNTER (WS-STEP-COUNT)
000470*                     ADDED SO OPERATIONS CAN SEE HOW FAR A
000480*                     RUN GOT BEFORE ABENDING ON THE NIGHT RUN.
000490* 19/02/91 DPT -      ADD-1140.  RETURN-CODE ZEROED EXPLICITLY
000500*                     AT 900-TERMINATE - JCL WAS TESTING AN
000510*                     UNINITIALISED COND CODE FROM THE PRIOR STEP
000520* 07/08/93 KLH -      CHG-1288.  MOVED BANNER TEXT TO WS-MESSAGES
000530*                     SO OPERATIONS COULD TAILOR IT WITHOUT A
000540*                     RECOMPILE OF THE PROCEDURE DIVISION.
000550* 30/11/95 KLH -      CHG-1401.  UPSI-0 WIRED IN FOR A RE-RUN
000560*                     FLAG - OPERATIONS WANTED TO KNOW FROM THE
000570*                     JOB LOG WHETHER A RUN WAS A RE-RUN.
000580* 14/05/98 KLH -      Y2K-0091.  WS-JOB-DATE EXPANDED TO A FULL
000590*                     4-DIGIT CENTURY/YEAR PAIR (WS-JD-CC/
000600*                     WS-JD-YY) AHEAD OF THE 1999 ROLLOVER.  NO
000610*                     2-DIGIT YEAR FIELD REMAINS ANYWHERE IN WS.
000620* 22/01/99 KLH -      Y2K-0104.  CONFIRMED SORT/COMPARE OF
000630*                     WS-JD-CC/WS-JD-YY AGAINST THE CENTURY
000640*                     BOUNDARY - NO FURTHER CHANGE REQUIRED.
000650* 09/09/00 PMN -      CHG-1477.  RE-RUN FLAG CONDITION-NAMES
000660*                     RENAMED (PRQ-RERUN-FLAG/PRQ-NORMAL-FLAG)
000670*                     TO MATCH THE PRQ PREFIX AGREED FOR THIS
000680*                     SUITE - WERE STILL CARRYING PY- FROM THE
000690*                     ORIGINAL CUT.
000700* 15/03/03 PMN -      CHG-1602.  WS-RETURN-CODE WIDENED TO S9(03)
000710*                     COMP - OPERATIONS WANTED ROOM FOR A
000720*                     3-DIGIT ABEND CODE ONCE THE RULE PARAGRAPHS
000730*                     ARE CUT OVER.
000740*
000750  ENVIRONMENT DIVISION.
000760  CONFIGURATION SECTION.
000770  SPECIAL-NAMES.
000780                  C01 IS TOP-OF-FORM
000790                  CLASS PRQ-NUMERIC-TEST IS "0" THRU "9"
000800                  UPSI-0 ON  STATUS IS PRQ-RERUN-FLAG
000810                           OFF STATUS IS PRQ-NORMAL-FLAG.
000820  INPUT-OUTPUT SECTION.
000830  FILE-CONTROL.
000840*     NO FILES ARE OPENED BY THIS SHELL.
000850*
000860  DATA DIVISION.
000870  FILE SECTION.
000880*     NO FD ENTRIES - THIS SHELL READS AND WRITES NOTHING.
000890*
000900  WORKING-STORAGE SECTION.
000910* --------------------------------------------------------------
000920  77  WS-JOB-SWITCH        PIC X(01)      VALUE "N".
000930      88  WS-JOB-ABORTED               VALUE "Y".
000940      88  WS-JOB-CLEAN                 VALUE "N".
000950  77  WS-EXIT-COUNTER      PIC S9(03)     COMP VALUE ZERO.
000960*
000970*     PROGRAM BANNER - IDENTIFIES THIS RUN ON THE JOB LOG.
000980  01  WS-PROGRAM-BANNER.
000990      05  WS-PRG-NAME              PIC X(15) VALUE
001000                  "PRQ000 (1.06)".
001010      05  FILLER                   PIC X(05) VALUE SPACES.
001020*
001030*     JOB DATE/TIME - STAMPED AT 100-INITIALISE, DISPLAYED AT
001040*     200-DISPLAY-STATUS.  FULL 4-DIGIT CENTURY/YEAR PER Y2K-0091
001050  01  WS-JOB-DATE-TIME.
001060      05  WS-JOB-DATE.
001070          10  WS-JD-CC             PIC 99.
001080          10  WS-JD-YY             PIC 99.
001090          10  WS-JD-MM             PIC 99.
001100          10  WS-JD-DD             PIC 99.
001110      05  WS-JOB-TIME.
001120          10  WS-JT-HH             PIC 99.
001130          10  WS-JT-MN             PIC 99.
001140          10  WS-JT-SS             PIC 99.
001150          10  FILLER               PIC X(02).
001160      05  FILLER                   PIC X(06).
001170*
001180*     DATE-FORM DISPLAY HOUSEKEEPING - STANDARD SHOP BLOCK, KEPT
001190*     HERE SO THIS SHELL MATCHES SIBLING SUITES WHEN CHAINED IN.
001200*     NOT USED FOR ANY CALCULATION - DISPLAY LAYOUT ONLY.
001210  01  WS-DATE-DISPLAY-AREA.
001220      05  WS-DDA-SWAP              PIC X(02).
001230      05  WS-DISPLAY-DATE          PIC X(10).
001240      05  WS-DDA-UK REDEFINES WS-DISPLAY-DATE.
001250          10  WS-UK-DAYS           PIC XX.
001260          10  FILLER               PIC X.
001270          10  WS-UK-MONTH          PIC XX.
001280          10  FILLER               PIC X.
001290          10  WS-UK-YEAR           PIC X(04).
001300      05  WS-DDA-USA REDEFINES WS-DISPLAY-DATE.
001310          10  WS-USA-MONTH         PIC XX.
001320          10  FILLER               PIC X.
001330          10  WS-USA-DAYS          PIC XX.
001340          10  FILLER               PIC X(05).
001350      05  WS-DDA-INTL REDEFINES WS-DISPLAY-DATE.
001360          10  WS-INTL-YEAR         PIC X(04).
001370          10  FILLER               PIC X.
001380          10  WS-INTL-MONTH        PIC XX.
001390          10  FILLER               PIC X.
001400          10  WS-INTL-DAYS         PIC XX.
001410      05  FILLER                   PIC X(04).
001420*
001430*     JOB CONTROL - DATE-FORM SWITCH, STEP COUNTER (ADD-1002),
001440*     RETURN CODE (ADD-1140, WIDENED CHG-1602).
001450  01  WS-JOB-CONTROL.
001460      05  WS-DATE-FORM             PIC 9   COMP VALUE 1.
001470          88  WS-DATE-UK                    VALUE 1.
001480          88  WS-DATE-USA                   VALUE 2.
001490          88  WS-DATE-INTL                  VALUE 3.
001500      05  WS-STEP-COUNT            PIC S9(03) COMP VALUE ZERO.
001510      05  WS-RETURN-CODE           PIC S9(03) COMP VALUE ZERO.
001520      05  FILLER                   PIC X(05).
001530*
001540*     OPERATOR MESSAGES - TAILORED HERE PER CHG-1288 SO OPS DO
001550*     NOT NEED A RECOMPILE TO REWORD THE JOB LOG BANNER.
001560  01  WS-MESSAGES.
001570      05  WS-MSG-START             PIC X(40) VALUE
001580              "PRQ000 - JOB SHELL - NO PROCESS RUN".
001590      05  WS-MSG-STATUS            PIC X(40) VALUE
001600              "PRQ000 - NO RULE TABLES CUT OVER YET".
001610      05  WS-MSG-END               PIC X(40) VALUE
001620              "PRQ000 - END OF JOB - NO RECORDS PROCESSED".
001630      05  FILLER                   PIC X(10).
001640*
001650  PROCEDURE DIVISION.
001660* ===============================================================
001670*
001680  000-MAIN-CONTROL.
001690      PERFORM 100-INITIALISE      THRU 100-EXIT.
001700      PERFORM 200-DISPLAY-STATUS  THRU 200-EXIT.
001710      PERFORM 900-TERMINATE       THRU 900-EXIT.
001720      STOP RUN.
001730*
001740*     100-INITIALISE.  ADD-1002 - STEP COUNTER BUMPED ON ENTRY
001750*     SO OPERATIONS CAN SEE THIS PARAGRAPH RAN.
001760  100-INITIALISE.
001770      ACCEPT   WS-JOB-DATE FROM DATE YYYYMMDD.
001780      ACCEPT   WS-JOB-TIME FROM TIME.
001790      MOVE     1            TO WS-DATE-FORM.
001800      MOVE     "N"          TO WS-JOB-SWITCH.
001810      ADD      1            TO WS-STEP-COUNT.
001820  100-EXIT.
001830      EXIT.
001840*
001850  200-DISPLAY-STATUS.
001860      DISPLAY  WS-MSG-START.
001870      DISPLAY  WS-MSG-STATUS.
001880      DISPLAY  "JOB DATE.........." WS-JOB-DATE.
001890      DISPLAY  "JOB TIME.........." WS-JOB-TIME.
001900      ADD      1            TO WS-STEP-COUNT.
001910  200-EXIT.
001920      EXIT.
001930*
001940*     900-TERMINATE.  ADD-1140 - RETURN CODE ZEROED EXPLICITLY,
001950*     DO NOT RELY ON AN UNINITIALISED COND CODE FROM THE STEP.
001960  900-TERMINATE.
001970      DISPLAY  WS-MSG-END.
001980      MOVE     ZERO          TO WS-RETURN-CODE.
001990      ADD      1             TO WS-STEP-COUNT.
002000  900-EXIT.
002010      EXIT.
